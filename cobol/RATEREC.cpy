000100******************************************************************
000200*                                                                *
000300*   R A T E R E C  --  MORTGAGE RATE MASTER RECORD LAYOUT        *
000400*                                                                *
000500*   ONE ENTRY PER MATURITY PERIOD CARRIED ON THE RATE MASTER     *
000600*   FILE.  USED BY RATELIST (FULL-FILE DUMP) AND MTGFEAS (RATE   *
000700*   LOOKUP TABLE, LOADED ONCE AT START OF RUN).                  *
000800*                                                                *
000900*   FIELDS FROM RATE-PRODUCT-CODE DOWN TO RATE-ARM-INDEX-CODE    *
001000*   ARE CARRIED FOR THE RATE COMMITTEE'S OWN TRACKING SYSTEM     *
001100*   (RATECOMM) - NEITHER RATELIST NOR MTGFEAS READS OR SETS      *
001200*   THEM.  SEE THE CHANGE LOG BELOW FOR WHEN EACH WAS ADDED.     *
001300*                                                                *
001400******************************************************************
001500*   CHANGE LOG                                                   *
001600*   ------------------------------------------------------------ *
001700*   06/02/89  CAC  TR-1140  ORIGINAL LAYOUT FOR RATE MASTER LOAD.
001800*   11/14/91  CAC  TR-1288  SPLIT LAST-UPDATE INTO SEPARATE DATE
001900*                           AND TIME SUBFIELDS SO RATE CHANGES
002000*                           CAN BE TRACED TO THE MINUTE.
002100*   09/14/93  CAC  TR-1310  ADDED PRODUCT CODE AND RATE TYPE AHEAD
002200*                           OF A PLANNED ADJUSTABLE-RATE PRODUCT -
002300*                           PRODUCT DID NOT LAUNCH UNTIL 2005,
002400*                           SEE TR-2088 BELOW.
002500*   04/02/96  CAC  TR-1465  ADDED POINTS AND APR - THE RATE
002600*                           COMMITTEE WANTED THE QUOTED APR CARRIED
002700*                           WITH THE NOTE RATE INSTEAD OF BEING
002800*                           RECALCULATED BY HAND EACH QUARTER.
002900*   03/09/99  DLR  TR-1701  Y2K - RATE-UPDATE-YYYY CARRIES A
003000*                           FULL 4-DIGIT YEAR.  NO WINDOWING.
003100*   08/22/02  CAC  TR-1955  ADDED SOURCE BRANCH, LAST MAINTENANCE
003200*                           USER ID, AND THE PROMOTIONAL-RATE
003300*                           INDICATOR MARKETING REQUESTED FOR THE
003400*                           SPRING RATE-LOCK CAMPAIGN.
003500*   11/03/05  KTW  TR-2088  ADDED ARM MARGIN AND ARM INDEX CODE -
003600*                           THE ADJUSTABLE-RATE PRODUCT RESERVED IN
003700*                           TR-1310 FINALLY LAUNCHED THIS QUARTER,
003800*                           ALONG WITH THE BALLOON PRODUCT (SEE THE
003900*                           RATE TABLE SIZE CHANGE IN MTGFEAS).
004000******************************************************************
004100 01  RATE-RECORD.
004200*    --- FIELDS READ BY RATELIST AND MTGFEAS -----------------------
004300     05  RATE-MATURITY-PERIOD      PIC 9(03).
004400     05  RATE-INTEREST-RATE        PIC S9(01)V9(06).
004500     05  RATE-LAST-UPDATE.
004600         10  RATE-UPDATE-DATE      PIC 9(08).
004700         10  RATE-UPDATE-TIME      PIC 9(06).
004800     05  RATE-UPDATE-DTL-R REDEFINES RATE-LAST-UPDATE.
004900         10  RATE-UPDATE-YYYY      PIC 9(04).
005000         10  RATE-UPDATE-MM        PIC 9(02).
005100         10  RATE-UPDATE-DD        PIC 9(02).
005200         10  FILLER                PIC 9(06).
005300*    --- RATECOMM-ONLY FIELDS BELOW - NOT USED BY THIS SYSTEM -------
005400     05  RATE-PRODUCT-CODE         PIC X(04).
005500     05  RATE-RATE-TYPE            PIC X(01).
005600         88  RATE-TYPE-FIXED           VALUE 'F'.
005700         88  RATE-TYPE-ARM             VALUE 'A'.
005800         88  RATE-TYPE-BALLOON         VALUE 'B'.
005900     05  RATE-POINTS               PIC S9(01)V9(03).
006000     05  RATE-APR                  PIC S9(01)V9(06).
006100     05  RATE-SOURCE-BRANCH        PIC X(04).
006200     05  RATE-LAST-MAINT-USERID    PIC X(08).
006300     05  RATE-PROMOTIONAL-IND      PIC X(01).
006400         88  RATE-IS-PROMOTIONAL       VALUE 'Y'.
006500     05  RATE-ARM-MARGIN           PIC S9(01)V9(06).
006600     05  RATE-ARM-INDEX-CODE       PIC X(04).
006700     05  FILLER                    PIC X(16).
