000100******************************************************************
000200*                                                                *
000300*   M T G F E A S                                                *
000400*                                                                *
000500*   MORTGAGE FEASIBILITY CHECK BATCH.  FOR EACH APPLICANT        *
000600*   REQUEST, LOOKS UP THE FIXED RATE FOR THE REQUESTED MATURITY  *
000700*   PERIOD ON THE RATE MASTER (LOADED ONCE INTO A WORKING-       *
000800*   STORAGE TABLE AND SEARCHED), APPLIES THE INCOME AND HOME-    *
000900*   VALUE ELIGIBILITY CAPS, AND, WHEN FEASIBLE, COMPUTES THE     *
001000*   FIXED-RATE MONTHLY PAYMENT BY THE STANDARD AMORTIZATION      *
001100*   FORMULA.  WRITES ONE LINE PER REQUEST TO THE FEASIBILITY     *
001200*   REPORT PLUS TRAILING RUN TOTALS.                             *
001300*                                                                *
001400*   RUN AFTER RATELIST EACH NIGHT - SEE THE JOB CARD BELOW.      *
001500*   BOTH PROGRAMS READ THE SAME RATE MASTER, RATELIST NEVER      *
001600*   WRITES IT.                                                   *
001700*                                                                *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.    MTGFEAS.
002100 AUTHOR.        CHIPMAN.
002200 INSTALLATION.  FIRST COLONIAL S AND L - DP CENTER.
002300 DATE-WRITTEN.  02/17/90.
002400 DATE-COMPILED.
002500 SECURITY.      INTERNAL USE ONLY - MORTGAGE SERVICING.
002600******************************************************************
002700*   CHANGE LOG                                                   *
002800*   ------------------------------------------------------------ *
002900*   02/17/90  CAC  TR-1160  ORIGINAL PROGRAM.  REPLACES THE       *
003000*                           LOAN OFFICER'S RATE-CARD LOOKUP AND   *
003100*                           HAND CALCULATION FOR THE 4X-INCOME    *
003200*                           AND HOME-VALUE CAPS.                  *
003300*   05/02/91  CAC  TR-1201  RATE MASTER NOW LOADED INTO A TABLE   *
003400*                           AT START-OF-RUN AND SEARCHED, RATHER  *
003500*                           THAN RE-READ PER REQUEST - CUT THE    *
003600*                           NIGHTLY RUN FROM 40 MIN TO UNDER 4.   *
003700*   09/05/94  CAC  TR-1340  APPL-ID NOW CARRIES A BRANCH NUMBER - *
003800*                           NO CHANGE TO THIS PROGRAM'S LOGIC.    *
003900*   06/30/96  CAC  TR-1490  ADDED STATUS-CODE OK/NF/IV TO THE     *
004000*                           RESULT LINE SO BRANCHES CAN TELL A    *
004100*                           REJECTED REQUEST FROM A DECLINE.      *
004200*   06/30/96  CAC  TR-1491  ZERO-RATE GUARD ADDED ON THE          *
004300*                           AMORTIZATION CALC - A ZERO RATE ON    *
004400*                           THE MASTER USED TO ABEND THE STEP     *
004500*                           WITH A DIVIDE EXCEPTION.  A ZERO      *
004600*                           RATE NOW PRODUCES A STRAIGHT-LINE     *
004700*                           PAYMENT (LOAN VALUE OVER THE NUMBER   *
004800*                           OF PAYMENTS), STATUS STAYS 'OK'.      *
004900*   03/09/99  DLR  TR-1701  Y2K REVIEW - NO 2-DIGIT YEARS IN THIS *
005000*                           PROGRAM'S OWN WORKING-STORAGE.        *
005100*   01/12/98  DLR  TR-1620  RESULT LINE NOW CARRIES THE RATE      *
005200*                           USED AND A DECISION DATE/TIME FOR     *
005300*                           INTERNAL AUDIT (SEE FEASRES) - SET    *
005400*                           IN 135-WRITE-RESULT-LINE BELOW.       *
005500*   08/22/02  CAC  TR-1955  RATE MASTER AND RESULT LAYOUTS        *
005600*                           WIDENED WITH SEVERAL RATE COMMITTEE / *
005700*                           AUDIT FIELDS (SEE RATEREC, FEASRES) - *
005800*                           NONE OF THE NEW FIELDS ARE READ BY    *
005900*                           THIS PROGRAM EXCEPT AS NOTED ABOVE.   *
006000*   11/03/05  KTW  TR-2088  RATE TABLE BUMPED FROM 200 TO 500     *
006100*                           ENTRIES - RATE MASTER GREW PAST 200   *
006200*                           MATURITY PERIODS WITH THE BALLOON     *
006300*                           AND ARM PRODUCTS ADDED LAST QUARTER.  *
006400*                           ADDED WS-MAX-RATE-ENTRIES AS A 77-    *
006500*                           LEVEL GUARD SO A FUTURE MASTER THAT   *
006600*                           OUTGROWS THE TABLE ABENDS CLEANLY     *
006700*                           INSTEAD OF RUNNING WITH A TRUNCATED   *
006800*                           TABLE - SEE 108-LOAD-RATE-TABLE.      *
006900******************************************************************
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200*    C01 IS THE CARRIAGE-CONTROL CHANNEL PUNCHED INTO THE FORMS
007300*    FOR THE FEASIBILITY REPORT'S TRAILING TOTALS PAGE - THE
007400*    SAME CHANNEL 1 EVERY REPORT IN THIS SHOP USES FOR A TOP-
007500*    OF-FORM SKIP.  SEE 170-WRITE-TOTALS BELOW FOR ITS ONE USE.
007600*    THE PRINTER CHANNEL FOR THE TOTALS PAGE BREAK IN 170 BELOW.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM.
007900
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200*    THREE FILES THIS RUN - TWO INPUT, ONE OUTPUT.  ALL THREE
008300*    ARE LINE SEQUENTIAL, THE SAME ORGANIZATION EVERY FILE IN
008400*    THIS SYSTEM USES SINCE NONE OF THEM ARE EVER RANDOM-READ.
008500*    RATE-MASTER IS SHARED WITH RATELIST - SEE RATEREC FOR THE
008600*    RECORD LAYOUT AND ITS OWN CHANGE HISTORY.
008700     SELECT RATE-MASTER ASSIGN TO RATEMSTR
008800     ORGANIZATION IS LINE SEQUENTIAL
008900     FILE STATUS IS WS-RATEMSTR-STATUS.
009000
009100*    ONE FEASIBILITY CHECK REQUESTED PER RECORD, NO KEY, READ
009200*    STRAIGHT THROUGH FRONT TO BACK.
009300     SELECT APPLICANT-REQUESTS ASSIGN TO APPLREQS
009400     ORGANIZATION IS LINE SEQUENTIAL
009500     FILE STATUS IS WS-APPLREQS-STATUS.
009600
009700*    ONE DETAIL LINE PER REQUEST PLUS THE FIVE TRAILING TOTAL
009800*    LINES WRITTEN BY 170-WRITE-TOTALS.
009900     SELECT FEASIBILITY-RPT ASSIGN TO FEASRPT
010000     ORGANIZATION IS LINE SEQUENTIAL
010100     FILE STATUS IS WS-FEASRPT-STATUS.
010200
010300* MTGFEASJ
010400* //MTGFEAS  JOB 1,NOTIFY=&SYSUID
010500* //***************************************************/
010600* //COBRUN  EXEC IGYWCL
010700* //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(MTGFEAS),DISP=SHR
010800* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(MTGFEAS),DISP=SHR
010900* //***************************************************/
011000* // IF RC = 0 THEN
011100* //***************************************************/
011200* //RUN     EXEC PGM=MTGFEAS
011300* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
011400* //RATEMSTR  DD DSN=MTG2020.PUBLIC.INPUT(RATEMSTR),DISP=SHR
011500* //APPLREQS  DD DSN=MTG2020.PUBLIC.INPUT(APPLREQS),DISP=SHR
011600* //FEASRPT   DD DSN=&SYSUID..OUTPUT(MTGFEAS),DISP=SHR
011700* //SYSOUT    DD SYSOUT=*,OUTLIM=15000
011800* //CEEDUMP   DD DUMMY
011900* //SYSUDUMP  DD DUMMY
012000* //***************************************************/
012100* // ELSE
012200* // ENDIF
012300
012400 DATA DIVISION.
012500 FILE SECTION.
012600*    ALL THREE FILES ARE FIXED 80-BYTE RECORDS, RECORDING MODE F -
012700*    THE STANDARD CARD-IMAGE WIDTH THIS SHOP HAS USED SINCE THE
012800*    ORIGINAL PUNCH-CARD DAYS AND HAS NEVER HAD REASON TO CHANGE.
012900*    RATE MASTER - COPY RATEREC CARRIES THE FULL RECORD, THIS
013000*    PROGRAM ONLY EVER TOUCHES THE FIRST THREE GROUPS OF IT.
013100 FD  RATE-MASTER
013200     RECORD CONTAINS 80 CHARACTERS
013300     RECORDING MODE IS F.
013400 COPY RATEREC.
013500
013600*    APPLICANT REQUEST - COPY APPLREQ.  THE FIELDS BELOW
013700*    APPL-HOME-VALUE ARE THE ORIGINATION SYSTEM'S OWN, NOT USED
013800*    HERE - SEE THE COPYBOOK'S OWN CHANGE LOG.
013900 FD  APPLICANT-REQUESTS
014000     RECORD CONTAINS 80 CHARACTERS
014100     RECORDING MODE IS F.
014200 COPY APPLREQ.
014300
014400*    ONE PRINT LINE, 80 BYTES, NO CARRIAGE-CONTROL BYTE - SAME
014500*    CONVENTION AS RATELIST'S REPORT FD.  THE CARRIAGE CONTROL
014600*    IS SUPPLIED BY THE ADVANCING PHRASE ON EACH WRITE BELOW,
014700*    NOT BY A BYTE IN THE RECORD ITSELF.
014800 FD  FEASIBILITY-RPT
014900     RECORD CONTAINS 80 CHARACTERS
015000     RECORDING MODE IS F.
015100*    ONE PRINT LINE - HEADINGS, DETAIL LINES, AND TOTAL LINES
015200*    ALL SHARE THIS ONE 80-BYTE AREA, MOVED IN FROM WHICHEVER
015300*    WORKING-STORAGE GROUP BUILT THE CURRENT LINE.
015400 01  PRT-REC                        PIC X(80).
015500
015600 WORKING-STORAGE SECTION.
015700*    FILE STATUS BYTES - CHECKED ONLY IN A DEBUG COMPILE, LEFT
015800*    IN PLACE FOR THE NEXT PERSON WHO HAS TO CHASE AN ABEND.
015900*    ONE BYTE PAIR PER FILE, SAME NAMING PATTERN AS RATELIST -
016000*    WS-xxxxx-STATUS WHERE xxxxx IS THE LOGICAL FILE NAME.
016100 01  WS-RATEMSTR-STATUS             PIC X(02) VALUE SPACES.
016200*    '00' NORMAL, '10' AT END - SET BY THE READ IN 107 BELOW.
016300 01  WS-APPLREQS-STATUS             PIC X(02) VALUE SPACES.
016400*    '00' NORMAL, '10' AT END - SET BY THE READ IN 118 BELOW.
016500 01  WS-FEASRPT-STATUS              PIC X(02) VALUE SPACES.
016600*    ONLY EVER WRITTEN TO, SO SHOULD NEVER SHOW ANYTHING BUT '00'.
016700
016800*    END-OF-FILE AND CONTROL SWITCHES.
016900*    EACH SWITCH IS A SINGLE BYTE WITH ITS OWN 88-LEVEL CONDITION
017000*    NAME - THIS SHOP NEVER TESTS THE RAW BYTE VALUE IN AN IF.
017100 01  RATE-MASTER-EOF-SW             PIC X(01) VALUE 'N'.
017200     88  RATE-MASTER-EOF                  VALUE 'Y'.
017300 01  APPLICANT-REQUEST-EOF-SW       PIC X(01) VALUE 'N'.
017400     88  APPLICANT-REQUEST-EOF            VALUE 'Y'.
017500*    SET IN 133 BELOW, TESTED IMMEDIATELY AFTER - NOT CARRIED
017600*    ACROSS PARAGRAPH BOUNDARIES BEYOND THAT ONE CHECK.
017700 01  WS-INFEASIBLE-SW               PIC X(01) VALUE 'N'.
017800     88  WS-INFEASIBLE                    VALUE 'Y'.
017900
018000******************************************************************
018100*   RATE MASTER TABLE - LOADED ONCE AT START OF RUN, SEARCHED    *
018200*   PER REQUEST.  ENTRIES ARRIVE IN ASCENDING MATURITY-PERIOD    *
018300*   ORDER ON THE RATE MASTER FILE - NO SORT STEP IS NEEDED.      *
018400*                                                                *
018500*   WS-MAX-RATE-ENTRIES IS A 77-LEVEL CONSTANT, NOT AN 01 -      *
018600*   THIS SHOP CARRIES STANDALONE COUNTERS AND TABLE LIMITS AT    *
018700*   THE 77 LEVEL RATHER THAN AS ONE-FIELD 01 GROUPS.  IT MUST    *
018800*   TRACK THE OCCURS CLAUSE ON WS-RATE-ENTRY BELOW - IF THE      *
018900*   TABLE SIZE IS EVER CHANGED AGAIN, CHANGE BOTH TOGETHER.      *
019000******************************************************************
019100 77  WS-MAX-RATE-ENTRIES            PIC S9(04) COMP VALUE 500.
019200 01  WS-RATE-TABLE-CT               PIC S9(04) COMP VALUE ZERO.
019300 01  WS-RATE-TABLE.
019400     05  WS-RATE-ENTRY OCCURS 1 TO 500 TIMES
019500             DEPENDING ON WS-RATE-TABLE-CT
019600             ASCENDING KEY IS WS-RATE-MATURITY-PERIOD
019700             INDEXED BY WS-RATE-IDX.
019800         10  WS-RATE-MATURITY-PERIOD    PIC 9(03).
019900         10  WS-RATE-INTEREST-RATE      PIC S9(01)V9(06).
020000 01  WS-RATE-TABLE-R REDEFINES WS-RATE-TABLE
020100                                     PIC X(5000).
020200
020300*    RATE FOUND FOR THE REQUEST CURRENTLY IN PROGRESS - MOVED
020400*    OUT OF THE TABLE ENTRY BY 132-LOOKUP-RATE SO THE INDEXED
020500*    SUBSCRIPT DOES NOT HAVE TO BE CARRIED INTO 160/165 BELOW.
020600 01  WS-LOOKED-UP-RATE               PIC S9(01)V9(06).
020700
020800******************************************************************
020900*   AMORTIZATION WORK AREA - CARRIES 10 DECIMAL PLACES SO THE    *
021000*   (1+i)**n COMPOUNDING DOES NOT LOSE PRECISION OVER A LONG     *
021100*   TERM.  ONLY THE FINAL MONTHLY-COST IS ROUNDED TO CENTS.      *
021200******************************************************************
021300 01  WS-MONTHLY-RATE                 PIC S9(01)V9(10) COMP-3.
021400*    (1+i) CARRIED SEPARATELY FROM THE RUNNING COMPOUND FACTOR
021500*    BELOW SO 165-COMPOUND-ONE-PERIOD HAS A CONSTANT MULTIPLIER.
021600 01  WS-ONE-PLUS-RATE                PIC S9(01)V9(10) COMP-3.
021700*    ENDS UP HOLDING (1+i)**n AFTER 165 HAS RUN n-1 TIMES.
021800 01  WS-COMPOUND-FACTOR              PIC S9(05)V9(10) COMP-3.
021900*    i * (1+i)**n - THE TOP HALF OF THE AMORTIZATION FORMULA.
022000 01  WS-NUMERATOR                    PIC S9(05)V9(10) COMP-3.
022100*    (1+i)**n - 1 - THE BOTTOM HALF.  NEVER ZERO EXCEPT WHEN
022200*    THE RATE ITSELF IS ZERO, WHICH 160 BELOW ROUTES AROUND.
022300 01  WS-DENOMINATOR                  PIC S9(05)V9(10) COMP-3.
022400*    TERM IN MONTHS - MATURITY PERIOD (YEARS) TIMES 12.
022500 01  WS-NBR-PAYMENTS                 PIC S9(04) COMP.
022600*    PERFORM VARYING INDEX FOR 165-COMPOUND-ONE-PERIOD BELOW.
022700 01  WS-PAYMENT-CTR                  PIC S9(04) COMP.
022800
022900******************************************************************
023000*   RUN DATE/TIME - LOADED ONCE FROM FUNCTION CURRENT-DATE BY    *
023100*   110-OBTAIN-CURRENT-DATE AND NEVER REFRESHED, SO EVERY LINE   *
023200*   ON A GIVEN RUN (REPORT HEADING AND EVERY AUDIT STAMP) SHOWS  *
023300*   THE SAME TIMESTAMP REGARDLESS OF HOW LONG THE RUN TAKES.     *
023400******************************************************************
023500 01  DATETIME.
023600*    ALL NINE SUBFIELDS OF FUNCTION CURRENT-DATE ARE CARRIED
023700*    HERE EVEN THOUGH THIS PROGRAM ONLY USES THE FIRST SIX -
023800*    THE REMAINING THREE (HUNDREDTHS AND UTC OFFSET) ARE KEPT
023900*    SO THE GROUP MATCHES THE FUNCTION'S RETURN LENGTH EXACTLY.
024000     05  DT-YEAR                    PIC 9(04).
024100     05  DT-MONTH                   PIC 99.
024200     05  DT-DAY                     PIC 99.
024300     05  DT-HOUR                    PIC 99.
024400     05  DT-MINUTE                  PIC 99.
024500     05  DT-SECOND                  PIC 99.
024600     05  DT-HSEC                    PIC 99.
024700     05  DT-PLSORMNS                PIC X.
024800     05  DT-TZH                     PIC 99.
024900     05  DT-TZM                     PIC 99.
025000
025100*    EDITED RUN DATE/TIME FOR THE REPORT HEADING AND FOR THE
025200*    AUDIT STAMP MOVED ONTO EACH RESULT RECORD IN 135 BELOW.
025300*    MM/DD/YYYY - THE SAME PICTURE THIS SHOP USES ON EVERY
025400*    REPORT HEADING, EDITED WITH LITERAL FILLER SLASHES RATHER
025500*    THAN A PICTURE-CLAUSE EDIT SYMBOL.
025600 01  RUN-DATE-OUT.
025700     05  RUN-MONTH-OUT              PIC X(02).
025800     05  FILLER                     PIC X VALUE '/'.
025900     05  RUN-DAY-OUT                PIC X(02).
026000     05  FILLER                     PIC X VALUE '/'.
026100     05  RUN-YEAR-OUT               PIC X(04).
026200
026300*    HH:MM:SS - 24 HOUR CLOCK, SAME AS FUNCTION CURRENT-DATE
026400*    RETURNS IT, NO AM/PM CONVERSION.
026500 01  RUN-TIME-OUT.
026600     05  RUN-HOUR-OUT               PIC X(02).
026700     05  FILLER                     PIC X VALUE ':'.
026800     05  RUN-MINUTE-OUT             PIC X(02).
026900     05  FILLER                     PIC X VALUE ':'.
027000     05  RUN-SECOND-OUT             PIC X(02).
027100
027200*    NUMERIC (UNEDITED) FORM OF THE RUN DATE/TIME - RUN-DATE-OUT
027300*    AND RUN-TIME-OUT ABOVE CARRY SLASHES AND COLONS FOR THE
027400*    REPORT HEADING AND CANNOT BE MOVED INTO THE NUMERIC AUDIT
027500*    FIELDS ON FEASIBILITY-RESULT (TR-1620) - THESE TWO CAN.
027600 01  WS-RUN-DATE-NUM                PIC 9(08).
027700 01  WS-RUN-TIME-NUM                PIC 9(06).
027800
027900*    THREE-LINE REPORT HEADING, PRINTED ONCE AT THE TOP OF THE
028000*    RUN.  THE REDEFINES BELOW LETS 115-WRITE-RPT-HDRS TREAT THE
028100*    THREE LINES AS AN OCCURS TABLE INSTEAD OF THREE SEPARATE
028200*    WRITE STATEMENTS - SAME IDIOM AS RATELIST.
028300 01  REPORT-HEADER-LINES.
028400     05  RPT-HDR-LN1.
028500         10  FILLER                 PIC X(30)
028600             VALUE 'MORTGAGE FEASIBILITY REPORT'.
028700         10  FILLER                 PIC X(50) VALUE SPACES.
028800     05  RPT-HDR-LN2.
028900         10  FILLER                 PIC X(13)
029000             VALUE 'PREPARED FOR '.
029100         10  RPT-BOSS-NAME-OUT      PIC X(25).
029200         10  FILLER                 PIC X(04) VALUE ' at '.
029300         10  RPT-DATE-OUT           PIC X(10).
029400         10  FILLER                 PIC X(01) VALUE SPACE.
029500         10  RPT-TIME-OUT           PIC X(08).
029600         10  FILLER                 PIC X(19) VALUE SPACES.
029700     05  RPT-HDR-LN3.
029800         10  FILLER                 PIC X(80)
029900             VALUE ALL '='.
030000 01  REPORT-HEADER-LINES-R REDEFINES REPORT-HEADER-LINES.
030100     05  RPT-HDR-LN OCCURS 3 TIMES  PIC X(80).
030200
030300 01  RPT-BOSS-NAME                  PIC X(25)
030400                                     VALUE 'V.P. MORTGAGE SERVICING'.
030500
030600*    SUBSCRIPT FOR THE HEADER OCCURS TABLE ABOVE - STAYS AN 01
030700*    RATHER THAN A 77 SINCE IT IS ALSO A PERFORM VARYING TARGET
030800*    IN 100-PRIMARY-PARA AND THE SHOP KEEPS PERFORM VARYING
030900*    TARGETS AT THE 01 LEVEL BY HABIT.
031000 01  WS-HDR-SUB                     PIC S9(04) COMP VALUE ZERO.
031100
031200******************************************************************
031300*   RESULT-BUILD AREA - HOLDS THE FEASIBILITY-RESULT FOR THE     *
031400*   CURRENT REQUEST BEFORE THE DETAIL LINE IS EDITED BELOW.      *
031500*   THE AUDIT FIELDS (RATE-USED, DECISION-DATE, DECISION-TIME)   *
031600*   ARE SET IN 135-WRITE-RESULT-LINE BUT ARE NOT PART OF THE     *
031700*   PRINTED DETAIL LINE - THEY EXIST ONLY SO A FUTURE PROGRAM    *
031800*   CAN BE POINTED AT THIS SAME BUILD AREA IF THE RESULT IS      *
031900*   EVER WRITTEN TO A FILE INSTEAD OF A REPORT.                  *
032000******************************************************************
032100 COPY FEASRES.
032200
032300*    PRINTED DETAIL LINE - ONE PER REQUEST.  THE REDEFINES LETS
032400*    115/135 MOVE THE WHOLE GROUP TO PRT-REC IN ONE STATEMENT.
032500 01  WS-DETAIL-LINE.
032600     05  WS-DTL-APPLICANT-ID        PIC X(10).
032700     05  FILLER                     PIC X(03) VALUE SPACES.
032800     05  WS-DTL-MATURITY            PIC 9(03).
032900     05  FILLER                     PIC X(03) VALUE SPACES.
033000     05  WS-DTL-FLAG                PIC X(01).
033100     05  FILLER                     PIC X(03) VALUE SPACES.
033200     05  WS-DTL-MONTHLY-COST        PIC 9(09).99.
033300     05  FILLER                     PIC X(03) VALUE SPACES.
033400     05  WS-DTL-STATUS              PIC X(02).
033500     05  FILLER                     PIC X(40) VALUE SPACES.
033600 01  WS-DETAIL-LINE-R REDEFINES WS-DETAIL-LINE
033700                                     PIC X(80).
033800
033900******************************************************************
034000*   RUN TOTALS - CONTROL BREAK IS END-OF-FILE, THERE IS NO       *
034100*   INTERMEDIATE GROUPING KEY ON THE REQUEST FILE.               *
034200******************************************************************
034300 01  WS-TOTAL-PROCESSED             PIC S9(05) COMP VALUE ZERO.
034400*    BUMPED IN 135 REGARDLESS OF STATUS - EVERY REQUEST READ IS
034500*    COUNTED HERE, FEASIBLE, NOT FEASIBLE, OR REJECTED.
034600 01  WS-TOTAL-FEASIBLE              PIC S9(05) COMP VALUE ZERO.
034700*    BUMPED ONLY WHEN 133 FALLS THROUGH TO 160 - A GENUINE 'OK'
034800*    WITH A MONTHLY COST COMPUTED.
034900 01  WS-TOTAL-NOT-FEASIBLE          PIC S9(05) COMP VALUE ZERO.
035000*    BUMPED WHEN 133 SETS WS-INFEASIBLE - PASSED THE MATURITY
035100*    AND RATE LOOKUP BUT FAILED ONE OF THE TWO ELIGIBILITY CAPS.
035200 01  WS-TOTAL-REJECTED              PIC S9(05) COMP VALUE ZERO.
035300*    BUMPED FOR STATUS 'IV' (130) OR 'NF' (132) - THE REQUEST
035400*    NEVER REACHED THE ELIGIBILITY CHECK AT ALL.
035500 01  WS-SUM-MONTHLY-COST            PIC S9(09)V9(02)
035600                                     VALUE ZERO.
035700
035800*    TOTAL LINE TEMPLATE, REUSED FOR ALL FIVE TRAILING LINES -
035900*    170-WRITE-TOTALS RELOADS THE LABEL/VALUE AND REWRITES IT.
036000 01  WS-TOTAL-LINE.
036100     05  WS-TOT-LABEL               PIC X(30).
036200     05  WS-TOT-VALUE               PIC X(18).
036300     05  FILLER                     PIC X(32) VALUE SPACES.
036400
036500 01  WS-TOT-CT-ED                   PIC ZZZZ9.
036600 01  WS-TOT-AMT-ED                  PIC ZZZZZZZZ9.99.
036700
036800******************************************************************
036900*                    PROCEDURE DIVISION                          *
037000******************************************************************
037100 PROCEDURE DIVISION.
037200
037300******************************************************************
037400*   100-PRIMARY-PARA - THE ONE PARAGRAPH THAT IS NEVER ITSELF    *
037500*   THE TARGET OF A PERFORM.  OPENS FILES, LOADS THE RATE        *
037600*   TABLE, WRITES HEADERS, THEN DRIVES THE REQUEST LOOP UNTIL    *
037700*   APPLICANT-REQUESTS HITS END OF FILE.  CLOSES OUT WITH THE    *
037800*   RUN TOTALS AND STOPS.                                        *
037900******************************************************************
038000 100-PRIMARY-PARA.
038100*    OPEN THE THREE FILES BEFORE ANYTHING ELSE IS ATTEMPTED.
038200     PERFORM 105-OPEN-FILES THRU 105-EXIT.
038300*    PRIME THE RATE MASTER READ-AHEAD LOOP WITH ITS FIRST RECORD.
038400     PERFORM 107-READ-RATE-MASTER THRU 107-EXIT.
038500*    LOAD THE ENTIRE RATE MASTER INTO WORKING STORAGE ONCE - SEE
038600*    THE BANNER OVER WS-RATE-TABLE FOR WHY THIS BEATS RE-READING
038700*    THE MASTER FOR EVERY REQUEST (TR-1201).
038800     PERFORM 108-LOAD-RATE-TABLE THRU 108-EXIT
038900         UNTIL RATE-MASTER-EOF.
039000*    ONE-TIME CAPTURE OF THE RUN DATE/TIME FOR THE HEADING AND
039100*    FOR THE AUDIT STAMP EVERY RESULT LINE WILL CARRY.
039200     PERFORM 110-OBTAIN-CURRENT-DATE THRU 110-EXIT.
039300*    THREE HEADING LINES, ONE CALL PER LINE VIA THE OCCURS TABLE.
039400     PERFORM 115-WRITE-RPT-HDRS THRU 115-EXIT
039500         VARYING WS-HDR-SUB FROM 1 BY 1
039600         UNTIL WS-HDR-SUB > 3.
039700*    PRIME THE APPLICANT REQUEST READ-AHEAD LOOP.
039800     PERFORM 118-READ-APPLICANT-REQUEST THRU 118-EXIT.
039900*    MAIN REQUEST LOOP - ONE PASS PER APPLICANT REQUEST ON FILE.
040000     PERFORM 130-PROCESS-ONE-REQUEST THRU 138-EXIT
040100         UNTIL APPLICANT-REQUEST-EOF.
040200*    FIVE TRAILING TOTAL LINES AFTER THE LAST DETAIL LINE.
040300     PERFORM 170-WRITE-TOTALS THRU 170-EXIT.
040400*    CLOSE EVERYTHING AND END THE RUN.
040500     PERFORM 180-CLOSE-FILES THRU 180-EXIT.
040600     STOP RUN.
040700
040800*    105 - OPEN EVERY FILE FOR THE RUN.  NOTHING FANCY - IF ANY
040900*    OF THE THREE OPENS FAILS THE FIRST READ OR WRITE BELOW WILL
041000*    BLOW UP WITH A FILE STATUS THE OPERATOR CAN LOOK UP.
041100 105-OPEN-FILES.
041200     OPEN INPUT  RATE-MASTER.
041300*    RATE MASTER OPENED FIRST SINCE 108 NEEDS IT LOADED BEFORE
041400*    ANY REQUEST CAN BE PROCESSED.
041500     OPEN INPUT  APPLICANT-REQUESTS.
041600     OPEN OUTPUT FEASIBILITY-RPT.
041700*    OUTPUT OPENED LAST, PURELY BY CONVENTION - THE ORDER OF
041800*    OPENS HAS NO EFFECT HERE SINCE NONE OF THE THREE FILES
041900*    DEPEND ON ANOTHER BEING OPEN FIRST.
042000 105-EXIT.
042100     EXIT.
042200
042300*    107 - ONE RATE MASTER READ.  CALLED ONCE TO PRIME THE LOOP
042400*    AND AGAIN AT THE BOTTOM OF 108 FOR EACH SUBSEQUENT RECORD -
042500*    STANDARD READ-AHEAD LOOP STRUCTURE THROUGHOUT THIS SHOP.
042600 107-READ-RATE-MASTER.
042700     READ RATE-MASTER
042800         AT END
042900*            NO MORE RATE ENTRIES - 108'S PERFORM UNTIL WILL
043000*            NOT CALL THIS PARAGRAPH AGAIN THIS RUN.
043100             SET RATE-MASTER-EOF TO TRUE
043200     END-READ.
043300 107-EXIT.
043400     EXIT.
043500
043600*    108 - MOVES ONE RATE MASTER RECORD INTO THE NEXT TABLE
043700*    ENTRY.  THE CAPACITY CHECK BELOW WAS ADDED WITH THE 2005
043800*    TABLE-SIZE BUMP (TR-2088) SO THIS PROGRAM ABENDS WITH A
043900*    CLEAR MESSAGE IF THE MASTER EVER OUTGROWS THE TABLE AGAIN,
044000*    RATHER THAN SILENTLY DROPPING MATURITY PERIODS OFF THE END.
044100 108-LOAD-RATE-TABLE.
044200*    CHECK CAPACITY BEFORE BUMPING THE COUNT, NOT AFTER - THIS
044300*    GUARANTEES WS-RATE-TABLE-CT NEVER EXCEEDS WS-MAX-RATE-
044400*    ENTRIES, WHICH IN TURN NEVER EXCEEDS THE OCCURS CLAUSE.
044500     IF WS-RATE-TABLE-CT = WS-MAX-RATE-ENTRIES
044600         DISPLAY 'MTGFEAS - RATE MASTER EXCEEDS TABLE CAPACITY'
044700         DISPLAY 'MTGFEAS - INCREASE WS-MAX-RATE-ENTRIES AND THE'
044800         DISPLAY 'MTGFEAS - OCCURS CLAUSE ON WS-RATE-ENTRY'
044900*        CLOSE FIRST SO THE PARTIAL REPORT IS FLUSHED TO DISK
045000*        BEFORE THE ABEND MESSAGE ON THE OPERATOR CONSOLE.
045100         PERFORM 180-CLOSE-FILES THRU 180-EXIT
045200         STOP RUN
045300     END-IF.
045400     ADD 1 TO WS-RATE-TABLE-CT.
045500*    TABLE ENTRY LAYOUT IS A DELIBERATE SUBSET OF RATE-RECORD -
045600*    ONLY THE TWO FIELDS THIS PROGRAM ACTUALLY SEARCHES ON ARE
045700*    CARRIED, KEEPING WS-RATE-TABLE SMALL IN VIRTUAL STORAGE.
045800     MOVE RATE-MATURITY-PERIOD
045900         TO WS-RATE-MATURITY-PERIOD(WS-RATE-TABLE-CT).
046000     MOVE RATE-INTEREST-RATE
046100         TO WS-RATE-INTEREST-RATE(WS-RATE-TABLE-CT).
046200*    READ-AHEAD - PULLS THE NEXT RECORD SO THE PERFORM UNTIL
046300*    IN 100-PRIMARY-PARA CAN RE-TEST RATE-MASTER-EOF.
046400     PERFORM 107-READ-RATE-MASTER THRU 107-EXIT.
046500 108-EXIT.
046600     EXIT.
046700
046800*    110 - PULLS THE SYSTEM DATE/TIME ONCE AT START OF RUN AND
046900*    EDITS IT FOR THE REPORT HEADING.  THE SAME EDITED VALUES
047000*    ARE REUSED AS THE AUDIT DECISION DATE/TIME IN 135 BELOW SO
047100*    EVERY RESULT ON A GIVEN RUN CARRIES THE SAME TIMESTAMP.
047200 110-OBTAIN-CURRENT-DATE.
047300*    ONE INTRINSIC FUNCTION CALL LOADS ALL NINE DATETIME
047400*    SUBFIELDS AT ONCE - CHEAPER THAN NINE SEPARATE READS OF
047500*    THE SYSTEM CLOCK WOULD BE.
047600     MOVE FUNCTION CURRENT-DATE TO DATETIME.
047700     MOVE DT-MONTH  TO RUN-MONTH-OUT.
047800     MOVE DT-DAY    TO RUN-DAY-OUT.
047900     MOVE DT-YEAR   TO RUN-YEAR-OUT.
048000     MOVE DT-HOUR   TO RUN-HOUR-OUT.
048100     MOVE DT-MINUTE TO RUN-MINUTE-OUT.
048200     MOVE DT-SECOND TO RUN-SECOND-OUT.
048300*    THE TWO EDITED GROUPS ABOVE FEED THE REPORT HEADING BELOW.
048400     MOVE RUN-DATE-OUT TO RPT-DATE-OUT.
048500     MOVE RUN-TIME-OUT TO RPT-TIME-OUT.
048600     MOVE RPT-BOSS-NAME TO RPT-BOSS-NAME-OUT.
048700*    NUMERIC AUDIT FORM BUILT SEPARATELY FROM THE EDITED FORM
048800*    ABOVE BY REFERENCE MODIFICATION DIRECTLY OFF DATETIME - SEE
048900*    THE BANNER OVER WS-RUN-DATE-NUM IN WORKING-STORAGE (TR-1620).
049000     MOVE DT-YEAR  TO WS-RUN-DATE-NUM(1:4).
049100     MOVE DT-MONTH TO WS-RUN-DATE-NUM(5:2).
049200     MOVE DT-DAY   TO WS-RUN-DATE-NUM(7:2).
049300     MOVE DT-HOUR   TO WS-RUN-TIME-NUM(1:2).
049400     MOVE DT-MINUTE TO WS-RUN-TIME-NUM(3:2).
049500     MOVE DT-SECOND TO WS-RUN-TIME-NUM(5:2).
049600 110-EXIT.
049700     EXIT.
049800
049900*    115 - WRITES THE THREE-LINE HEADING.  PERFORMED THREE TIMES
050000*    BY THE VARYING CLAUSE IN 100-PRIMARY-PARA, ONE CALL PER
050100*    LINE OF REPORT-HEADER-LINES-R.
050200 115-WRITE-RPT-HDRS.
050300*    WS-HDR-SUB IS SET BY THE VARYING CLAUSE IN 100-PRIMARY-PARA -
050400*    THIS PARAGRAPH JUST MOVES AND WRITES WHICHEVER LINE IT POINTS TO.
050500     MOVE RPT-HDR-LN(WS-HDR-SUB) TO PRT-REC.
050600     WRITE PRT-REC.
050700 115-EXIT.
050800     EXIT.
050900
051000*    118 - ONE APPLICANT REQUEST READ.  SAME READ-AHEAD PATTERN
051100*    AS 107 ABOVE - CALLED ONCE TO PRIME THE LOOP, THEN AGAIN AT
051200*    THE BOTTOM OF 135 FOR EACH SUBSEQUENT REQUEST.
051300 118-READ-APPLICANT-REQUEST.
051400     READ APPLICANT-REQUESTS
051500         AT END
051600*            LAST REQUEST HAS BEEN PROCESSED - THE PERFORM
051700*            UNTIL IN 100-PRIMARY-PARA WILL DROP OUT OF THE LOOP.
051800             SET APPLICANT-REQUEST-EOF TO TRUE
051900     END-READ.
052000 118-EXIT.
052100     EXIT.
052200
052300******************************************************************
052400*   130 THRU 138-EXIT - ONE APPLICANT REQUEST.  THE IV AND NF    *
052500*   REJECTS GO TO 135-WRITE-RESULT-LINE DIRECTLY, SKIPPING THE   *
052600*   RATE LOOKUP AND/OR THE ELIGIBILITY CHECK, PER THE BATCH      *
052700*   FLOW - NEITHER IS ATTEMPTED ON A REJECTED REQUEST.           *
052800******************************************************************
052900*    130 - VALIDATES THE MATURITY PERIOD IS POSITIVE BEFORE ANY
053000*    LOOKUP IS ATTEMPTED.  A ZERO OR NEGATIVE PERIOD ON THE
053100*    REQUEST FILE MEANS A BAD FEED FROM THE ORIGINATION SYSTEM,
053200*    NOT A LEGITIMATE "RATE NOT FOUND" - IT GETS ITS OWN CODE.
053300 130-PROCESS-ONE-REQUEST.
053400     MOVE APPL-ID          TO FEAS-APPLICANT-ID.
053500     MOVE ZERO             TO FEAS-MONTHLY-COST.
053600*    BOTH RESET TO ZERO ON EVERY REQUEST SO A REJECTED OR
053700*    INFEASIBLE REQUEST NEVER CARRIES A STALE VALUE FORWARD
053800*    FROM THE PREVIOUS REQUEST'S SUCCESSFUL LOOKUP.
053900     MOVE ZERO             TO WS-LOOKED-UP-RATE.
054000     IF APPL-MATURITY-PERIOD IS NOT GREATER THAN ZERO
054100         MOVE 'N'  TO FEAS-FEASIBLE-FLAG
054200         MOVE 'IV' TO FEAS-STATUS-CODE
054300         ADD 1 TO WS-TOTAL-REJECTED
054400*        SKIPS THE RATE LOOKUP AND ELIGIBILITY CHECK ENTIRELY -
054500*        NEITHER MEANS ANYTHING AGAINST A BAD MATURITY PERIOD.
054600         GO TO 135-WRITE-RESULT-LINE
054700     END-IF.
054800
054900*    132 - BINARY SEARCH OF THE IN-MEMORY RATE TABLE BUILT BY
055000*    108 ABOVE.  SEARCH ALL REQUIRES THE TABLE BE IN ASCENDING
055100*    KEY ORDER, WHICH THE RATE MASTER FILE ALREADY IS - SEE THE
055200*    BANNER OVER WS-RATE-TABLE.  NO MATCH MEANS THE REQUESTED
055300*    MATURITY PERIOD IS NOT ON THE RATE MASTER AT ALL.
055400 132-LOOKUP-RATE.
055500*    SET TO 1 EVERY CALL - SEARCH ALL RE-POSITIONS THE INDEX
055600*    ITSELF DURING THE BINARY SEARCH, BUT COBOL STILL REQUIRES
055700*    IT BE INITIALIZED BEFORE THE VERB IS ISSUED.
055800     SET WS-RATE-IDX TO 1.
055900     SEARCH ALL WS-RATE-ENTRY
056000         AT END
056100*            REQUESTED MATURITY PERIOD IS NOT ON THE RATE
056200*            MASTER AT ALL - DISTINCT FROM 'IV' ABOVE, WHICH
056300*            MEANS THE PERIOD ITSELF WAS NEVER VALID.
056400             MOVE 'N'  TO FEAS-FEASIBLE-FLAG
056500             MOVE 'NF' TO FEAS-STATUS-CODE
056600             ADD 1 TO WS-TOTAL-REJECTED
056700             GO TO 135-WRITE-RESULT-LINE
056800         WHEN WS-RATE-MATURITY-PERIOD(WS-RATE-IDX)
056900                               = APPL-MATURITY-PERIOD
057000*            MATCH FOUND - CAPTURE THE RATE AND FALL THROUGH
057100*            TO 133-CHECK-FEASIBILITY BELOW.
057200             MOVE WS-RATE-INTEREST-RATE(WS-RATE-IDX)
057300                               TO WS-LOOKED-UP-RATE
057400     END-SEARCH.
057500
057600*    133 - THE TWO ELIGIBILITY CAPS.  BOTH ARE CHECKED EVEN IF
057700*    THE FIRST ONE FAILS, SINCE ALL THIS PARAGRAPH DOES WITH THE
057800*    RESULT IS SET ONE SWITCH - THERE IS NO BENEFIT TO SHORT-
057900*    CIRCUITING AND THE NEXT PROGRAMMER READING THIS WILL WANT
058000*    TO SEE BOTH RULES SIDE BY SIDE.
058100 133-CHECK-FEASIBILITY.
058200*    START CLEAN EVERY REQUEST - THIS SWITCH IS NOT RESET
058300*    ANYWHERE ELSE IN THE PROGRAM.
058400     SET WS-INFEASIBLE-SW TO 'N'.
058500*    CAP 1 - THE 4X-INCOME RULE THIS PROGRAM WAS ORIGINALLY
058600*    WRITTEN TO REPLACE (SEE TR-1160 IN THE CHANGE LOG ABOVE).
058700     IF APPL-LOAN-VALUE > APPL-INCOME * 4
058800         SET WS-INFEASIBLE TO TRUE
058900     END-IF.
059000*    CAP 2 - THE LOAN CANNOT EXCEED THE APPRAISED HOME VALUE.
059100     IF APPL-LOAN-VALUE > APPL-HOME-VALUE
059200         SET WS-INFEASIBLE TO TRUE
059300     END-IF.
059400*    ASSUME 'OK' STATUS UNLESS ONE OF THE TWO CAPS ABOVE TRIPPED
059500*    THE SWITCH - STATUS 'OK' COVERS BOTH FEASIBLE AND NOT
059600*    FEASIBLE, ONLY 'IV' AND 'NF' MEAN THE REQUEST WAS REJECTED.
059700     MOVE 'OK' TO FEAS-STATUS-CODE.
059800     IF WS-INFEASIBLE
059900         MOVE 'N' TO FEAS-FEASIBLE-FLAG
060000         MOVE ZERO TO FEAS-MONTHLY-COST
060100         ADD 1 TO WS-TOTAL-NOT-FEASIBLE
060200         GO TO 135-WRITE-RESULT-LINE
060300     END-IF.
060400*    NEITHER CAP TRIPPED - THE REQUEST IS FEASIBLE, COMPUTE THE
060500*    ACTUAL MONTHLY PAYMENT.
060600     MOVE 'Y' TO FEAS-FEASIBLE-FLAG.
060700     PERFORM 160-CALC-MONTHLY-COST THRU 160-EXIT.
060800     ADD 1 TO WS-TOTAL-FEASIBLE.
060900*    RUNNING SUM FOR THE FIFTH TOTAL LINE IN 170 BELOW.
061000     ADD FEAS-MONTHLY-COST TO WS-SUM-MONTHLY-COST.
061100
061200*    135 - COMMON EXIT POINT FOR EVERY REQUEST, REACHED EITHER
061300*    BY FALLING THROUGH FROM 133 OR BY THE GO TO's IN 130/132.
061400*    STAMPS THE AUDIT FIELDS (TR-1620), EDITS THE DETAIL LINE,
061500*    WRITES IT, BUMPS THE PROCESSED COUNT, AND PRIMES THE NEXT
061600*    READ BEFORE FALLING INTO 138-EXIT.
061700 135-WRITE-RESULT-LINE.
061800*    AUDIT FIELDS FIRST (TR-1620) - WS-LOOKED-UP-RATE IS ZERO ON
061900*    ANY REJECT PATH SINCE 130 RESETS IT, SO FEAS-RATE-USED
062000*    HONESTLY SHOWS ZERO RATHER THAN A LEFTOVER VALUE.
062100     MOVE WS-LOOKED-UP-RATE  TO FEAS-RATE-USED.
062200     MOVE WS-RUN-DATE-NUM    TO FEAS-DECISION-DATE.
062300     MOVE WS-RUN-TIME-NUM    TO FEAS-DECISION-TIME.
062400*    EDIT THE PRINTED DETAIL LINE FROM THE RESULT-BUILD AREA.
062500     MOVE FEAS-APPLICANT-ID  TO WS-DTL-APPLICANT-ID.
062600     MOVE APPL-MATURITY-PERIOD TO WS-DTL-MATURITY.
062700     MOVE FEAS-FEASIBLE-FLAG TO WS-DTL-FLAG.
062800     MOVE FEAS-MONTHLY-COST  TO WS-DTL-MONTHLY-COST.
062900     MOVE FEAS-STATUS-CODE   TO WS-DTL-STATUS.
063000*    THE REDEFINES LETS THE WHOLE 80-BYTE LINE MOVE IN ONE SHOT.
063100     MOVE WS-DETAIL-LINE-R   TO PRT-REC.
063200     WRITE PRT-REC.
063300     ADD 1 TO WS-TOTAL-PROCESSED.
063400*    READ-AHEAD FOR THE NEXT PASS OF THE PERFORM UNTIL IN
063500*    100-PRIMARY-PARA.
063600     PERFORM 118-READ-APPLICANT-REQUEST THRU 118-EXIT.
063700 138-EXIT.
063800     EXIT.
063900
064000******************************************************************
064100*   160 THRU 160-EXIT - FIXED-RATE AMORTIZATION FORMULA.         *
064200*                                                                *
064300*              C = P * ( i * (1+i)**n ) / ( (1+i)**n - 1 )       *
064400*                                                                *
064500*       P = LOAN VALUE      i = MONTHLY RATE (ANNUAL RATE / 12)  *
064600*       n = TERM IN MONTHS  C = MONTHLY COST                     *
064700*                                                                *
064800*   (1+i)**n IS BUILT BY REPEATED MULTIPLICATION - THERE IS NO   *
064900*   ARBITRARY-PRECISION POWER VERB IN COBOL AND n IS AT MOST A   *
065000*   FEW HUNDRED (30 YEAR TERM = 360 MONTHS).  SEE TR-1491 ABOVE  *
065100*   FOR THE ZERO-RATE STRAIGHT-LINE SUBSTITUTION.                *
065200******************************************************************
065300*    THE ZERO-RATE CHECK MUST COME BEFORE WS-MONTHLY-RATE IS
065400*    COMPUTED - A ZERO ANNUAL RATE DIVIDED BY 12 IS STILL ZERO,
065500*    BUT (1+i)**n - 1 WOULD THEN BE EXACTLY ZERO AND THE FINAL
065600*    COMPUTE BELOW WOULD ABEND ON A DIVIDE BY ZERO (TR-1491).
065700 160-CALC-MONTHLY-COST.
065800*    TERM IN MONTHS, USED BELOW BOTH AS THE STRAIGHT-LINE
065900*    DIVISOR AND AS THE COMPOUNDING LOOP LIMIT.
066000     COMPUTE WS-NBR-PAYMENTS = APPL-MATURITY-PERIOD * 12.
066100     IF WS-LOOKED-UP-RATE = ZERO
066200*        TR-1491 - STRAIGHT-LINE SUBSTITUTION, NO COMPOUNDING
066300*        POSSIBLE WHEN THE RATE ITSELF IS ZERO.
066400         COMPUTE FEAS-MONTHLY-COST ROUNDED =
066500             APPL-LOAN-VALUE / WS-NBR-PAYMENTS
066600         GO TO 160-EXIT
066700     END-IF.
066800*    MONTHLY RATE = ANNUAL RATE / 12, THE STANDARD CONVERSION.
066900     COMPUTE WS-MONTHLY-RATE = WS-LOOKED-UP-RATE / 12.
067000     COMPUTE WS-ONE-PLUS-RATE = 1 + WS-MONTHLY-RATE.
067100*    SEED THE RUNNING COMPOUND FACTOR WITH (1+i)**1 BEFORE THE
067200*    LOOP BELOW RAISES IT TO THE FULL TERM.
067300     MOVE WS-ONE-PLUS-RATE TO WS-COMPOUND-FACTOR.
067400*    RAISE (1+i) TO THE nTH POWER BY REPEATED MULTIPLICATION -
067500*    n-1 CALLS SINCE THE FACTOR ALREADY HOLDS THE FIRST POWER.
067600     PERFORM 165-COMPOUND-ONE-PERIOD THRU 165-EXIT
067700         VARYING WS-PAYMENT-CTR FROM 2 BY 1
067800         UNTIL WS-PAYMENT-CTR > WS-NBR-PAYMENTS.
067900*    NUMERATOR AND DENOMINATOR OF THE AMORTIZATION FORMULA,
068000*    BROKEN OUT SO NEITHER COMPUTE STATEMENT RUNS TOO LONG.
068100     COMPUTE WS-NUMERATOR   = WS-MONTHLY-RATE * WS-COMPOUND-FACTOR.
068200     COMPUTE WS-DENOMINATOR = WS-COMPOUND-FACTOR - 1.
068300     COMPUTE FEAS-MONTHLY-COST ROUNDED =
068400         APPL-LOAN-VALUE * (WS-NUMERATOR / WS-DENOMINATOR).
068500 160-EXIT.
068600     EXIT.
068700
068800*    165 - ONE MULTIPLICATION OF THE RUNNING COMPOUND FACTOR.
068900*    PERFORMED n-1 TIMES BY THE VARYING CLAUSE ABOVE SO THAT
069000*    WS-COMPOUND-FACTOR ENDS UP HOLDING (1+i)**n.
069100 165-COMPOUND-ONE-PERIOD.
069200*    ONE MULTIPLICATION PER CALL - THE VARYING CLAUSE IN 160
069300*    ABOVE CONTROLS HOW MANY TIMES THIS RUNS, NOT ANYTHING HERE.
069400     COMPUTE WS-COMPOUND-FACTOR =
069500         WS-COMPOUND-FACTOR * WS-ONE-PLUS-RATE.
069600 165-EXIT.
069700     EXIT.
069800
069900*    170 - FIVE TRAILING TOTAL LINES, IN THE ORDER SPECIFIED FOR
070000*    THE FEASIBILITY REPORT.  THE FIRST LINE STARTS A NEW PAGE
070100*    (AFTER ADVANCING TOP-OF-FORM) SO THE TOTALS ARE NEVER SPLIT
070200*    ACROSS A PAGE BREAK FROM THE DETAIL LINES ABOVE THEM.
070300 170-WRITE-TOTALS.
070400*    LINE 1 OF 5 - STARTS A NEW PAGE (TOP-OF-FORM) SO THE TOTALS
070500*    NEVER SHARE A PAGE WITH THE LAST FEW DETAIL LINES (TR-2210).
070600     MOVE 'TOTAL PROCESSED: '            TO WS-TOT-LABEL.
070700     MOVE WS-TOTAL-PROCESSED             TO WS-TOT-CT-ED.
070800     MOVE WS-TOT-CT-ED                   TO WS-TOT-VALUE.
070900     MOVE WS-TOTAL-LINE                  TO PRT-REC.
071000     WRITE PRT-REC AFTER ADVANCING TOP-OF-FORM.
071100
071200*    LINE 2 OF 5 - COUNT OF REQUESTS THAT PASSED BOTH CAPS.
071300     MOVE 'TOTAL FEASIBLE: '             TO WS-TOT-LABEL.
071400     MOVE WS-TOTAL-FEASIBLE              TO WS-TOT-CT-ED.
071500     MOVE WS-TOT-CT-ED                   TO WS-TOT-VALUE.
071600     MOVE WS-TOTAL-LINE                  TO PRT-REC.
071700     WRITE PRT-REC.
071800
071900*    LINE 3 OF 5 - COUNT OF REQUESTS THAT FAILED ONE OF THE CAPS.
072000     MOVE 'TOTAL NOT FEASIBLE: '         TO WS-TOT-LABEL.
072100     MOVE WS-TOTAL-NOT-FEASIBLE          TO WS-TOT-CT-ED.
072200     MOVE WS-TOT-CT-ED                   TO WS-TOT-VALUE.
072300     MOVE WS-TOTAL-LINE                  TO PRT-REC.
072400     WRITE PRT-REC.
072500
072600*    LINE 4 OF 5 - COUNT OF REQUESTS NEVER REACHING 133 AT ALL.
072700     MOVE 'TOTAL REJECTED (IV/NF): '     TO WS-TOT-LABEL.
072800     MOVE WS-TOTAL-REJECTED              TO WS-TOT-CT-ED.
072900     MOVE WS-TOT-CT-ED                   TO WS-TOT-VALUE.
073000     MOVE WS-TOTAL-LINE                  TO PRT-REC.
073100     WRITE PRT-REC.
073200
073300*    LINE 5 OF 5 - DOLLAR TOTAL, FEASIBLE REQUESTS ONLY.
073400     MOVE 'SUM MONTHLY COST (FEASIBLE): ' TO WS-TOT-LABEL.
073500     MOVE WS-SUM-MONTHLY-COST             TO WS-TOT-AMT-ED.
073600     MOVE WS-TOT-AMT-ED                   TO WS-TOT-VALUE.
073700     MOVE WS-TOTAL-LINE                   TO PRT-REC.
073800     WRITE PRT-REC.
073900 170-EXIT.
074000     EXIT.
074100
074200*    180 - CLOSE EVERYTHING.  ALSO CALLED EARLY, OUT OF 108
074300*    ABOVE, IF THE RATE MASTER OUTGROWS THE TABLE.
074400 180-CLOSE-FILES.
074500*    ALL THREE CLOSED REGARDLESS OF WHICH ONES ARE ACTUALLY
074600*    OPEN AT THE TIME - HARMLESS EVEN ON THE EARLY-ABEND PATH
074700*    OUT OF 108 ABOVE, SINCE ALL THREE ARE ALWAYS OPENED TOGETHER
074800*    IN 105 BEFORE ANY RATE MASTER RECORD IS EVER READ.
074900     CLOSE RATE-MASTER.
075000     CLOSE APPLICANT-REQUESTS.
075100     CLOSE FEASIBILITY-RPT.
075200 180-EXIT.
075300     EXIT.
075400