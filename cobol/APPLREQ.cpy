000100******************************************************************
000200*                                                                *
000300*   A P P L R E Q  --  MORTGAGE APPLICANT REQUEST RECORD LAYOUT  *
000400*                                                                *
000500*   ONE FEASIBILITY CHECK REQUESTED PER RECORD.  READ ONCE,      *
000600*   FRONT TO BACK, BY MTGFEAS - NO KEY.                          *
000700*                                                                *
000800*   FIELDS FROM APPL-LOAN-PURPOSE-CODE DOWN TO                   *
000900*   APPL-SUBMITTING-LOAN-OFCR ARE CARRIED FOR THE LOAN            *
001000*   ORIGINATION SYSTEM'S OWN REPORTING - MTGFEAS DOES NOT READ    *
001100*   THEM.  SEE THE CHANGE LOG BELOW FOR WHEN EACH WAS ADDED.      *
001200*                                                                *
001300******************************************************************
001400*   CHANGE LOG                                                   *
001500*   ------------------------------------------------------------ *
001600*   02/17/90  CAC  TR-1160  ORIGINAL LAYOUT.
001700*   09/05/94  CAC  TR-1340  APPL-ID SPLIT INTO BRANCH NUMBER AND
001800*                           SEQUENCE NUMBER FOR THE BRANCH-LEVEL
001900*                           EXCEPTION LISTING (SEE MTGFEAS).
002000*   04/02/96  CAC  TR-1465  ADDED LOAN PURPOSE CODE, CREDIT SCORE
002100*                           BAND AND CO-APPLICANT SWITCH - PART OF
002200*                           THE SAME EXPANDED APPLICATION FORM
002300*                           THAT ADDED POINTS AND APR TO THE RATE
002400*                           MASTER (SEE RATEREC).
002500*   03/09/99  DLR  TR-1701  Y2K REVIEW - APPL-REQUEST-DATE DID NOT
002600*                           EXIST YET AT THIS REVIEW, NO CHANGE
002700*                           REQUIRED ON THIS PASS.
002800*   11/03/05  KTW  TR-2088  ADDED EMPLOYMENT YEARS, REQUEST DATE
002900*                           AND SUBMITTING LOAN OFFICER CODE FOR
003000*                           THE ORIGINATION SYSTEM'S NEW PIPELINE
003100*                           REPORT - NOT READ BY THIS PROGRAM.
003200******************************************************************
003300 01  APPLICANT-REQUEST.
003400*    --- FIELDS READ BY MTGFEAS --------------------------------------
003500     05  APPL-ID                   PIC X(10).
003600     05  APPL-ID-R REDEFINES APPL-ID.
003700         10  APPL-BRANCH-NBR       PIC X(04).
003800         10  APPL-SEQUENCE-NBR     PIC X(06).
003900     05  APPL-MATURITY-PERIOD      PIC 9(03).
004000     05  APPL-INCOME               PIC S9(09)V9(02)
004100                                    USAGE COMP-3.
004200     05  APPL-LOAN-VALUE           PIC S9(09)V9(02)
004300                                    USAGE COMP-3.
004400     05  APPL-HOME-VALUE           PIC S9(09)V9(02)
004500                                    USAGE COMP-3.
004600*    --- ORIGINATION-SYSTEM FIELDS BELOW - NOT USED BY THIS SYSTEM ---
004700     05  APPL-LOAN-PURPOSE-CODE    PIC X(02).
004800         88  APPL-PURPOSE-PURCHASE     VALUE 'PU'.
004900         88  APPL-PURPOSE-REFI         VALUE 'RF'.
005000         88  APPL-PURPOSE-CONSTR       VALUE 'CN'.
005100     05  APPL-CREDIT-SCORE-BAND    PIC X(01).
005200     05  APPL-EMPLOYMENT-YEARS     PIC 9(02).
005300     05  APPL-CO-APPLICANT-SW      PIC X(01).
005400         88  APPL-HAS-CO-APPLICANT     VALUE 'Y'.
005500     05  APPL-REQUEST-DATE         PIC 9(08).
005600     05  APPL-SUBMITTING-LOAN-OFCR PIC X(06).
005700     05  FILLER                    PIC X(29).
