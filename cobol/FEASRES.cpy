000100******************************************************************
000200*                                                                *
000300*   F E A S R E S  --  FEASIBILITY RESULT RECORD LAYOUT          *
000400*                                                                *
000500*   ONE ENTRY PER APPLICANT-REQUEST, WRITTEN BY MTGFEAS.  ALSO   *
000600*   USED IN WORKING-STORAGE AS THE RESULT-BUILD AREA BEFORE THE  *
000700*   DETAIL LINE IS EDITED ONTO THE FEASIBILITY-RPT.              *
000800*                                                                *
000900*   FIELDS FROM FEAS-RATE-USED DOWN TO FEAS-REVIEWED-BY ARE      *
001000*   CARRIED FOR INTERNAL AUDIT - THIS PROGRAM SETS THE FIRST     *
001100*   THREE AT WRITE TIME BUT NEVER READS ANY OF THEM BACK.        *
001200*                                                                *
001300******************************************************************
001400*   CHANGE LOG                                                   *
001500*   ------------------------------------------------------------ *
001600*   02/17/90  CAC  TR-1160  ORIGINAL LAYOUT.
001700*   06/30/96  CAC  TR-1490  ADDED STATUS-CODE (OK/NF/IV) SO THE
001800*                           BRANCHES COULD DISTINGUISH A REJECTED
001900*                           REQUEST FROM A LEGITIMATE DECLINE.
002000*   01/12/98  DLR  TR-1620  ADDED RATE-USED, DECISION-DATE AND
002100*                           DECISION-TIME - INTERNAL AUDIT WANTED
002200*                           TO TRACE WHICH MASTER RATE PRODUCED
002300*                           EACH MONTHLY COST FOR THE ANNUAL
002400*                           COMPLIANCE REVIEW.
002500*   08/22/02  CAC  TR-1955  ADDED EXCEPTION-CODE AND REVIEWED-BY
002600*                           FOR MANUAL OVERRIDE TRACKING - BRANCHES
002700*                           STILL PHONE IN OVERRIDES, FIELDS NOT
002800*                           YET SET BY THIS PROGRAM.
002900******************************************************************
003000 01  FEASIBILITY-RESULT.
003100*    --- FIELDS SET BY MTGFEAS FOR EVERY REQUEST ---------------------
003200     05  FEAS-APPLICANT-ID         PIC X(10).
003300     05  FEAS-FEASIBLE-FLAG        PIC X(01).
003400         88  FEAS-IS-FEASIBLE          VALUE 'Y'.
003500         88  FEAS-NOT-FEASIBLE         VALUE 'N'.
003600     05  FEAS-MONTHLY-COST         PIC S9(09)V9(02).
003700     05  FEAS-STATUS-CODE          PIC X(02).
003800         88  FEAS-STATUS-OK             VALUE 'OK'.
003900         88  FEAS-STATUS-NOT-FOUND      VALUE 'NF'.
004000         88  FEAS-STATUS-INVALID        VALUE 'IV'.
004100*    --- AUDIT FIELDS BELOW - SEE CHANGE LOG FOR WHICH ARE SET -------
004200     05  FEAS-RATE-USED            PIC S9(01)V9(06).
004300     05  FEAS-DECISION-DATE        PIC 9(08).
004400     05  FEAS-DECISION-TIME        PIC 9(06).
004500     05  FEAS-EXCEPTION-CODE       PIC X(02).
004600     05  FEAS-REVIEWED-BY          PIC X(08).
004700     05  FILLER                    PIC X(25).
