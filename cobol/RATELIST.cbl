000100******************************************************************
000200*                                                                *
000300*   R A T E L I S T                                              *
000400*                                                                *
000500*   FULL-FILE LISTING OF THE MORTGAGE RATE MASTER.  READS EVERY  *
000600*   RATE-RECORD ON FILE AND ECHOES IT TO THE RATE LISTING        *
000700*   REPORT, NO FILTERING, NO CONTROL BREAKS, PLUS A TRAILING     *
000800*   COUNT OF RATES LISTED.                                       *
000900*                                                                *
001000*   RUNS AHEAD OF MTGFEAS EACH NIGHT SO THE AUDITORS HAVE A      *
001100*   PAPER COPY OF THE RATE MASTER BEFORE THE FEASIBILITY BATCH   *
001200*   TOUCHES IT.  NEITHER PROGRAM CHANGES THE MASTER - BOTH OPEN  *
001300*   IT INPUT ONLY.                                               *
001400*                                                                *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.    RATELIST.
001800 AUTHOR.        CHIPMAN.
001900 INSTALLATION.  FIRST COLONIAL S AND L - DP CENTER.
002000 DATE-WRITTEN.  06/02/89.
002100 DATE-COMPILED.
002200 SECURITY.      INTERNAL USE ONLY - MORTGAGE SERVICING.
002300******************************************************************
002400*   CHANGE LOG                                                   *
002500*   ------------------------------------------------------------ *
002600*   06/02/89  CAC  TR-1140  ORIGINAL PROGRAM.  REPLACES THE       *
002700*                           MANUAL RATE SHEET PULL FOR THE       *
002800*                           QUARTERLY AUDIT.                     *
002900*   01/18/90  CAC  TR-1177  ADDED PREPARED-FOR/DATE-TIME HEADER   *
003000*                           BLOCK - AUDITORS WANTED A RUN DATE    *
003100*                           ON THE REPORT FACE.                  *
003200*   11/14/91  CAC  TR-1288  RATE MASTER LAYOUT NOW CARRIES A      *
003300*                           SPLIT DATE/TIME LAST-UPDATE - REPORT  *
003400*                           EDIT LOGIC CHANGED TO MATCH.          *
003500*   03/09/99  DLR  TR-1701  Y2K - LAST-UPDATE YEAR ON THE RATE    *
003600*                           MASTER IS ALREADY 4 DIGITS, REPORT    *
003700*                           EDIT NEEDS NO CHANGE.  VERIFIED.      *
003800*   08/22/02  CAC  TR-1955  RATE MASTER WIDENED - PROMOTIONAL-    *
003900*                           RATE INDICATOR AND SEVERAL OTHER      *
004000*                           RATE COMMITTEE FIELDS ADDED (SEE      *
004100*                           RATEREC) - THIS PROGRAM'S DETAIL      *
004200*                           LINE EDIT IS UNCHANGED, NONE OF THE   *
004300*                           NEW FIELDS ARE READ HERE.             *
004400*   04/11/07  KTW  TR-2210  TOP-OF-FORM ADDED AHEAD OF THE        *
004500*                           TRAILING COUNT LINE FOR THE NEW       *
004600*                           LASER PRINT QUEUE.                   *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000*    THE PRINTER CHANNEL USED TO SKIP TO A NEW PAGE AHEAD OF THE
005100*    TRAILING COUNT LINE - SEE 125-WRITE-TOTAL-LINE AND TR-2210
005200*    ABOVE.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800*    BOTH FILES LINE SEQUENTIAL, READ OR WRITTEN STRAIGHT
005900*    THROUGH FRONT TO BACK - NO KEYED ACCESS ANYWHERE IN THIS
006000*    PROGRAM.
006100*    THE RATE MASTER - SEE RATEREC FOR THE RECORD LAYOUT.  OPENED
006200*    INPUT ONLY, THIS PROGRAM NEVER WRITES TO IT.
006300     SELECT RATE-MASTER ASSIGN TO RATEMSTR
006400     ORGANIZATION IS LINE SEQUENTIAL
006500     FILE STATUS IS WS-RATEMSTR-STATUS.
006600
006700*    THE LISTING ITSELF - ONE LINE PER RATE PLUS THE TRAILING
006800*    COUNT LINE WRITTEN BY 125-WRITE-TOTAL-LINE.
006900     SELECT RATE-LISTING-RPT ASSIGN TO RATERPT
007000     ORGANIZATION IS LINE SEQUENTIAL
007100     FILE STATUS IS WS-RATERPT-STATUS.
007200
007300* RATELISJ
007400* //RATELIST JOB 1,NOTIFY=&SYSUID
007500* //***************************************************/
007600* //COBRUN  EXEC IGYWCL
007700* //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(RATELIST),DISP=SHR
007800* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(RATELIST),DISP=SHR
007900* //***************************************************/
008000* // IF RC = 0 THEN
008100* //***************************************************/
008200* //RUN     EXEC PGM=RATELIST
008300* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
008400* //RATEMSTR  DD DSN=MTG2020.PUBLIC.INPUT(RATEMSTR),DISP=SHR
008500* //RATERPT   DD DSN=&SYSUID..OUTPUT(RATELIST),DISP=SHR
008600* //SYSOUT    DD SYSOUT=*,OUTLIM=15000
008700* //CEEDUMP   DD DUMMY
008800* //SYSUDUMP  DD DUMMY
008900* //***************************************************/
009000* // ELSE
009100* // ENDIF
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500*    TWO FILES, BOTH FIXED 80-BYTE RECORDS, RECORDING MODE F -
009600*    THE STANDARD WIDTH EVERY FILE IN THIS SYSTEM USES.
009700*    RATE MASTER FD - COPY RATEREC CARRIES THE FULL 80-BYTE
009800*    RECORD.  THIS PROGRAM ONLY EDITS THE FIRST THREE GROUPS OF
009900*    IT ONTO THE DETAIL LINE BELOW - THE RATE-COMMITTEE-ONLY
010000*    FIELDS FARTHER DOWN THE COPYBOOK ARE NEVER TOUCHED.
010100 FD  RATE-MASTER
010200     RECORD CONTAINS 80 CHARACTERS
010300     RECORDING MODE IS F.
010400 COPY RATEREC.
010500
010600*    ONE PRINT LINE, 80 BYTES, NO CARRIAGE-CONTROL BYTE - THE
010700*    AFTER ADVANCING CLAUSES BELOW SUPPLY SPACING INSTEAD.
010800 FD  RATE-LISTING-RPT
010900     RECORD CONTAINS 80 CHARACTERS
011000     RECORDING MODE IS F.
011100*    HOLDS WHICHEVER LINE IS CURRENTLY BEING WRITTEN - HEADING,
011200*    DETAIL, OR THE TRAILING COUNT LINE.
011300 01  PRT-REC                        PIC X(80).
011400
011500 WORKING-STORAGE SECTION.
011600*    FILE STATUS BYTES - CHECKED ONLY IN A DEBUG COMPILE, LEFT
011700*    IN PLACE FOR THE NEXT PERSON WHO HAS TO CHASE AN ABEND.
011800*    '00' NORMAL, '10' AT END - SET BY THE READ IN 118 BELOW.
011900 01  WS-RATEMSTR-STATUS             PIC X(02) VALUE SPACES.
012000*    ONLY EVER WRITTEN TO, SO SHOULD NEVER SHOW ANYTHING BUT '00'.
012100 01  WS-RATERPT-STATUS              PIC X(02) VALUE SPACES.
012200
012300*    WS-RATE-COUNT IS A STANDALONE RUNNING COUNTER, NOT PART OF
012400*    ANY LARGER GROUP - THIS SHOP CARRIES THAT KIND OF FIELD AT
012500*    THE 77 LEVEL RATHER THAN AS A ONE-FIELD 01.  WS-HDR-SUB
012600*    STAYS AN 01 SINCE IT IS ALSO A PERFORM VARYING TARGET AND
012700*    THE SHOP KEEPS THOSE AT THE 01 LEVEL BY HABIT.
012800 77  WS-RATE-COUNT                  PIC S9(04) COMP VALUE ZERO.
012900*    BUMPED ONCE PER RATE LISTED IN 120 BELOW, MOVED TO THE
013000*    TRAILING COUNT LINE BY 125-WRITE-TOTAL-LINE.
013100 01  WS-HDR-SUB                     PIC S9(04) COMP VALUE ZERO.
013200
013300*    END-OF-FILE SWITCH FOR THE RATE MASTER READ LOOP.
013400 01  RATE-MASTER-EOF-SW             PIC X(01) VALUE 'N'.
013500     88  RATE-MASTER-EOF                  VALUE 'Y'.
013600
013700******************************************************************
013800*   RUN DATE/TIME - LOADED ONCE FROM FUNCTION CURRENT-DATE BY    *
013900*   110-OBTAIN-CURRENT-DATE.  USED ONLY FOR THE REPORT HEADING   *
014000*   IN THIS PROGRAM - RATELIST CARRIES NO AUDIT-STAMP FIELDS.    *
014100******************************************************************
014200* Holds the contents of the current datetime function
014300*    ALL NINE SUBFIELDS OF FUNCTION CURRENT-DATE ARE CARRIED
014400*    HERE, THOUGH ONLY THE FIRST SIX FEED THE HEADING BELOW.
014500 01  DATETIME.
014600     05  DT-YEAR                    PIC 9(04).
014700     05  DT-MONTH                   PIC 99.
014800     05  DT-DAY                     PIC 99.
014900     05  DT-HOUR                    PIC 99.
015000     05  DT-MINUTE                  PIC 99.
015100     05  DT-SECOND                  PIC 99.
015200     05  DT-HSEC                    PIC 99.
015300     05  DT-PLSORMNS                PIC X.
015400     05  DT-TZH                     PIC 99.
015500     05  DT-TZM                     PIC 99.
015600
015700*    EDITED RUN DATE, SLASH-SEPARATED, FOR THE REPORT HEADING
015800*    ONLY.
015900 01  RUN-DATE-OUT.
016000     05  RUN-MONTH-OUT              PIC X(02).
016100     05  FILLER                     PIC X VALUE '/'.
016200     05  RUN-DAY-OUT                PIC X(02).
016300     05  FILLER                     PIC X VALUE '/'.
016400     05  RUN-YEAR-OUT               PIC X(04).
016500
016600*    EDITED RUN TIME, COLON-SEPARATED, FOR THE REPORT HEADING
016700*    ONLY.
016800 01  RUN-TIME-OUT.
016900     05  RUN-HOUR-OUT               PIC X(02).
017000     05  FILLER                     PIC X VALUE ':'.
017100     05  RUN-MINUTE-OUT             PIC X(02).
017200     05  FILLER                     PIC X VALUE ':'.
017300     05  RUN-SECOND-OUT             PIC X(02).
017400
017500*    THREE-LINE REPORT HEADING, PRINTED ONCE AT THE TOP OF THE
017600*    RUN.  THE REDEFINES BELOW LETS 115-WRITE-RPT-HDRS TREAT THE
017700*    THREE LINES AS AN OCCURS TABLE, ONE WRITE PER PERFORM.
017800 01  REPORT-HEADER-LINES.
017900     05  RPT-HDR-LN1.
018000         10  FILLER                 PIC X(30)
018100             VALUE 'MORTGAGE RATE MASTER LISTING'.
018200         10  FILLER                 PIC X(50) VALUE SPACES.
018300     05  RPT-HDR-LN2.
018400         10  FILLER                 PIC X(13)
018500             VALUE 'PREPARED FOR '.
018600         10  RPT-BOSS-NAME-OUT      PIC X(25).
018700         10  FILLER                 PIC X(04) VALUE ' at '.
018800         10  RPT-DATE-OUT           PIC X(10).
018900         10  FILLER                 PIC X(01) VALUE SPACE.
019000         10  RPT-TIME-OUT           PIC X(08).
019100         10  FILLER                 PIC X(19) VALUE SPACES.
019200     05  RPT-HDR-LN3.
019300         10  FILLER                 PIC X(80)
019400             VALUE ALL '='.
019500 01  REPORT-HEADER-LINES-R REDEFINES REPORT-HEADER-LINES.
019600*    LETS THE VARYING PERFORM IN 100-PRIMARY-PARA ADDRESS EACH
019700*    HEADING LINE BY SUBSCRIPT INSTEAD OF THREE SEPARATE MOVES.
019800     05  RPT-HDR-LN OCCURS 3 TIMES  PIC X(80).
019900
020000 01  RPT-BOSS-NAME                  PIC X(25)
020100                                     VALUE 'V.P. MORTGAGE SERVICING'.
020200
020300*    ONE DETAIL LINE PER RATE-RECORD.  THE DASH BETWEEN DATE AND
020400*    TIME IS COSMETIC ONLY - MATCHES THE OLD MANUAL RATE SHEET
020500*    FORMAT THE AUDITORS WERE USED TO READING (SEE TR-1140).
020600 01  WS-DETAIL-LINE.
020700*    MATURITY PERIOD AND RATE, THE TWO FIELDS THE AUDITORS
020800*    ACTUALLY CROSS-CHECK AGAINST THE RATE COMMITTEE'S SHEET.
020900     05  WS-DTL-MATURITY            PIC 9(03).
021000     05  FILLER                     PIC X(03) VALUE SPACES.
021100     05  WS-DTL-RATE                PIC 9.999999.
021200     05  FILLER                     PIC X(03) VALUE SPACES.
021300*    LAST-UPDATE DATE AND TIME, SPLIT ON THE MASTER SINCE
021400*    TR-1288 AND EDITED HERE WITH A LITERAL DASH BETWEEN THEM.
021500     05  WS-DTL-DATE                PIC 9(08).
021600     05  WS-DTL-DASH                PIC X(01) VALUE '-'.
021700     05  WS-DTL-TIME                PIC 9(06).
021800     05  FILLER                     PIC X(48) VALUE SPACES.
021900*    THE REDEFINES LETS 120-LIST-ONE-RATE MOVE THE WHOLE 80-BYTE
022000*    LINE TO PRT-REC IN ONE STATEMENT INSTEAD OF FIELD BY FIELD.
022100 01  WS-DETAIL-LINE-R REDEFINES WS-DETAIL-LINE
022200                                     PIC X(80).
022300
022400*    TRAILING COUNT LINE - THE ONLY TOTAL THIS REPORT CARRIES,
022500*    SINCE THERE IS NO AMOUNT FIELD ON A RATE-RECORD TO SUM.
022600 01  WS-TOTAL-LINE.
022700     05  FILLER                     PIC X(20)
022800             VALUE 'TOTAL RATES LISTED: '.
022900     05  WS-TOT-RATES-OUT           PIC ZZZ9.
023000*    ZERO-SUPPRESSED EDIT PICTURE - WS-RATE-COUNT ITSELF STAYS
023100*    A COMP FIELD, THIS IS ONLY WHAT PRINTS.
023200     05  FILLER                     PIC X(56) VALUE SPACES.
023300
023400******************************************************************
023500*                    PROCEDURE DIVISION                          *
023600******************************************************************
023700 PROCEDURE DIVISION.
023800
023900******************************************************************
024000*   100-PRIMARY-PARA - THE DRIVER.  OPENS FILES, WRITES THE      *
024100*   THREE-LINE HEADING, THEN LISTS EVERY RATE-RECORD ON THE      *
024200*   MASTER UNTIL END OF FILE, WRITES THE TRAILING COUNT, AND     *
024300*   CLOSES OUT.  NO SORTING, NO SELECTION - EVERY RECORD ON THE  *
024400*   MASTER GETS ONE LINE, IN THE ORDER IT SITS ON THE FILE.      *
024500******************************************************************
024600 100-PRIMARY-PARA.
024700*    OPEN BOTH FILES BEFORE ANYTHING ELSE IS ATTEMPTED.
024800     PERFORM 105-OPEN-FILES THRU 105-EXIT.
024900*    ONE-TIME CAPTURE OF THE RUN DATE/TIME FOR THE HEADING.
025000     PERFORM 110-OBTAIN-CURRENT-DATE THRU 110-EXIT.
025100*    THREE HEADING LINES, ONE CALL PER LINE VIA THE OCCURS TABLE.
025200     PERFORM 115-WRITE-RPT-HDRS THRU 115-EXIT
025300         VARYING WS-HDR-SUB FROM 1 BY 1
025400         UNTIL WS-HDR-SUB > 3.
025500*    PRIME THE RATE MASTER READ-AHEAD LOOP.
025600     PERFORM 118-READ-RATE-MASTER THRU 118-EXIT.
025700*    MAIN LISTING LOOP - ONE DETAIL LINE PER RATE-RECORD ON FILE.
025800     PERFORM 120-LIST-ONE-RATE THRU 120-EXIT
025900         UNTIL RATE-MASTER-EOF.
026000*    TRAILING COUNT LINE AFTER THE LAST DETAIL LINE.
026100     PERFORM 125-WRITE-TOTAL-LINE THRU 125-EXIT.
026200*    CLOSE EVERYTHING AND END THE RUN.
026300     PERFORM 130-CLOSE-FILES THRU 130-EXIT.
026400     STOP RUN.
026500
026600*    105 - OPEN THE RATE MASTER FOR INPUT AND THE LISTING FOR
026700*    OUTPUT.  IF EITHER OPEN FAILS THE FIRST READ OR WRITE BELOW
026800*    WILL FAIL WITH A FILE STATUS THE OPERATOR CAN LOOK UP.
026900 105-OPEN-FILES.
027000*    INPUT OPENED FIRST, PURELY BY CONVENTION - NEITHER OPEN
027100*    DEPENDS ON THE OTHER HAVING RUN.
027200     OPEN INPUT  RATE-MASTER.
027300     OPEN OUTPUT RATE-LISTING-RPT.
027400 105-EXIT.
027500     EXIT.
027600
027700*    110 - PULLS THE SYSTEM DATE/TIME ONCE AT START OF RUN AND
027800*    EDITS IT INTO RUN-DATE-OUT/RUN-TIME-OUT FOR THE HEADING -
027900*    ADDED BY TR-1177 SO THE AUDITORS COULD TELL AT A GLANCE
028000*    WHICH NIGHT'S RUN A GIVEN LISTING CAME FROM.
028100 110-OBTAIN-CURRENT-DATE.
028200*    ONE INTRINSIC FUNCTION CALL LOADS ALL NINE DATETIME
028300*    SUBFIELDS AT ONCE.
028400     MOVE FUNCTION CURRENT-DATE TO DATETIME.
028500     MOVE DT-MONTH  TO RUN-MONTH-OUT.
028600     MOVE DT-DAY    TO RUN-DAY-OUT.
028700     MOVE DT-YEAR   TO RUN-YEAR-OUT.
028800     MOVE DT-HOUR   TO RUN-HOUR-OUT.
028900     MOVE DT-MINUTE TO RUN-MINUTE-OUT.
029000     MOVE DT-SECOND TO RUN-SECOND-OUT.
029100*    THE TWO EDITED GROUPS ABOVE FEED THE REPORT HEADING BELOW.
029200     MOVE RUN-DATE-OUT TO RPT-DATE-OUT.
029300     MOVE RUN-TIME-OUT TO RPT-TIME-OUT.
029400     MOVE RPT-BOSS-NAME TO RPT-BOSS-NAME-OUT.
029500 110-EXIT.
029600     EXIT.
029700
029800*    115 - WRITES ONE HEADING LINE.  PERFORMED THREE TIMES BY
029900*    THE VARYING CLAUSE IN 100-PRIMARY-PARA, ONE CALL PER LINE
030000*    OF REPORT-HEADER-LINES-R.
030100 115-WRITE-RPT-HDRS.
030200*    WS-HDR-SUB IS SET BY THE VARYING CLAUSE IN 100-PRIMARY-PARA -
030300*    THIS PARAGRAPH JUST MOVES AND WRITES WHICHEVER LINE IT POINTS TO.
030400     MOVE RPT-HDR-LN(WS-HDR-SUB) TO PRT-REC.
030500     WRITE PRT-REC.
030600 115-EXIT.
030700     EXIT.
030800
030900*    118 - ONE RATE MASTER READ.  CALLED ONCE TO PRIME THE LOOP
031000*    IN 100-PRIMARY-PARA AND AGAIN AT THE BOTTOM OF 120 FOR EACH
031100*    SUBSEQUENT RECORD - STANDARD READ-AHEAD LOOP STRUCTURE.
031200 118-READ-RATE-MASTER.
031300     READ RATE-MASTER
031400         AT END
031500*            NO MORE RATE RECORDS - THE PERFORM UNTIL IN
031600*            100-PRIMARY-PARA WILL DROP OUT OF THE LISTING LOOP.
031700             SET RATE-MASTER-EOF TO TRUE
031800     END-READ.
031900 118-EXIT.
032000     EXIT.
032100
032200*    120 - EDITS ONE RATE-RECORD ONTO THE DETAIL LINE AND WRITES
032300*    IT, THEN BUMPS WS-RATE-COUNT AND PRIMES THE NEXT READ.  NO
032400*    IF-TESTS AT ALL - EVERY RECORD ON THE MASTER IS LISTED, NO
032500*    EXCEPTIONS, PER THE BATCH FLOW.
032600 120-LIST-ONE-RATE.
032700*    EDIT THE FOUR FIELDS THE AUDITORS CARE ABOUT - THE RATE-
032800*    COMMITTEE-ONLY FIELDS FARTHER DOWN RATE-RECORD ARE SKIPPED
032900*    ENTIRELY, PER THE BANNER OVER THE COPYBOOK'S OWN FIELDS.
033000     MOVE RATE-MATURITY-PERIOD TO WS-DTL-MATURITY.
033100     MOVE RATE-INTEREST-RATE   TO WS-DTL-RATE.
033200     MOVE RATE-UPDATE-DATE     TO WS-DTL-DATE.
033300     MOVE RATE-UPDATE-TIME     TO WS-DTL-TIME.
033400*    THE REDEFINES LETS THE WHOLE 80-BYTE LINE MOVE IN ONE SHOT.
033500     MOVE WS-DETAIL-LINE-R     TO PRT-REC.
033600     WRITE PRT-REC.
033700*    RUNNING COUNT FOR THE TRAILING TOTAL LINE IN 125 BELOW.
033800     ADD 1 TO WS-RATE-COUNT.
033900*    READ-AHEAD FOR THE NEXT PASS OF THE PERFORM UNTIL IN
034000*    100-PRIMARY-PARA.
034100     PERFORM 118-READ-RATE-MASTER THRU 118-EXIT.
034200 120-EXIT.
034300     EXIT.
034400
034500*    125 - TRAILING COUNT LINE.  THE PAGE BREAK AHEAD OF IT
034600*    (AFTER ADVANCING TOP-OF-FORM) WAS ADDED BY TR-2210 FOR THE
034700*    LASER PRINT QUEUE - THE OLD IMPACT PRINTER DID NOT NEED IT.
034800 125-WRITE-TOTAL-LINE.
034900*    EDIT THE FINAL COUNT INTO THE TOTAL LINE TEMPLATE BUILT IN
035000*    WORKING-STORAGE, THEN WRITE IT AFTER A PAGE BREAK (TR-2210).
035100     MOVE WS-RATE-COUNT TO WS-TOT-RATES-OUT.
035200     WRITE PRT-REC FROM WS-TOTAL-LINE
035300         AFTER ADVANCING TOP-OF-FORM.
035400 125-EXIT.
035500     EXIT.
035600
035700*    130 - CLOSE BOTH FILES.  LAST PARAGRAPH PERFORMED BEFORE
035800*    STOP RUN IN 100-PRIMARY-PARA.
035900 130-CLOSE-FILES.
036000*    INPUT CLOSED FIRST, PURELY BY CONVENTION - SAME ORDER THE
036100*    FILES WERE OPENED IN, IN 105 ABOVE.
036200     CLOSE RATE-MASTER.
036300     CLOSE RATE-LISTING-RPT.
036400 130-EXIT.
036500     EXIT.
036600